000100*****************************************************************
000200*                                                               *
000300*   Working Storage Table - Overnight Run Control               *
000400*     Held entirely in core, no file behind it.  RC000          *
000500*     interrogates this table at start of day to see what,      *
000600*     if anything, the night run is scheduled to do.            *
000700*****************************************************************
000800*
000900* Table size 161 bytes padded to 512 by filler.
001000*
001100* 11/04/86 jwh - Created, lifted out of the old JCL deck when
001200*                the scheduler was brought in house off the
001300*                bureau.  No disk file for this, deliberately -
001400* 16/08/88 jwh -    .01 Added RC-CTL-Retry-Count, operators kept
001500*                       re-running the whole deck on a single
001600*                       bad step.
001700* 19/03/92 dlk -    .02 RC-CTL-Step redefined as RC-CTL-Step-No
001800*                       for step table searches, was alpha only.
001900* 08/12/98 mpt - Y2K   RC-CTL-Last-Run-Date widened to carry
002000*                       full CCYY, was 2-digit year, see RC000
002100*                       para 1400 for the windowing rule.
002200* 17/06/03 rng -        Added RC-CTL-No-Steps-Active and the
002300*                       step status table used by the new
002400*                       8000-NO-SCHEDULE-CHECK paragraph.
002500* 04/02/09 rng -    .03 RC-CTL-Step-Table increased 4 to 8
002600*                       entries, more batch windows added.
002700* 17/11/10 rng -    .04 Filler resized to keep the table at the
002800*                       standard 512, header comment corrected -
002900*                       was still quoting the old 4-entry byte
003000*                       count from before .03.
003100*
003200 01  RC-Control-Record.
003300     03  RC-CTL-Block.
003400         05  RC-CTL-Run-Id         pic x(08).
003500         05  RC-CTL-Run-Id-Num redefines RC-CTL-Run-Id
003600                                   pic 9(08).
003700         05  RC-CTL-Last-Run-Date  pic 9(08).
003800         05  RC-CTL-Last-Run-Time  pic 9(06).
003900         05  RC-CTL-Last-Run-Status pic x.
004000*                                      S = Soft, H = Hard, blank
004100         05  RC-CTL-Retry-Count    binary-char   unsigned.
004200         05  RC-CTL-No-Steps-Active binary-char  unsigned.
004300         05  RC-CTL-Step-Table     occurs 8 times
004400                                   indexed by RC-Step-Ix.
004500             07  RC-CTL-Step           pic x(08).
004600             07  RC-CTL-Step-No redefines RC-CTL-Step
004700                                   pic 9(08).
004800             07  RC-CTL-Step-Active    pic x.
004900*                                      Y = scheduled, N = none
005000             07  RC-CTL-Step-Last-Run  pic 9(08).
005100     03  filler                        pic x(351).
