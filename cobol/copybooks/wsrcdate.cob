000100*****************************************************************
000200*                                                               *
000300*        Run Control  -  Date / Time Work Area                  *
000400*           Common to all Run Control modules                   *
000500*                                                               *
000600*****************************************************************
000700*
000800* 11/04/86 jwh -        Written for the overnight scheduler
000900*                       tidy up, lifted out of rc000 into its
001000*                       own copybook so rc010 can share it.
001100* 02/09/89 jwh -    .01 Added RC-Date-Formats redefines for the
001200*                       UK / USA / International print forms.
001300* 19/03/92 dlk -    .02 RC-Time-Data split into hh/mm/ss, was one
001400*                       field, broke the overnight log heading.
001500* 14/11/94 dlk -    .03 Packed RC-Run-Seq to comp, was display,
001600*                       too slow on the VS box.
001700* 21/05/97 mpt -    .04 Added RC-Century to RC-Date-Data ahead of
001800*                       the year 2000 work, CC now carried
001900*                       separately instead of assumed 19.
002000* 08/12/98 mpt - Y2K   Year 2000 remediation - RC-Cutover-Yr added,
002100*                       windowing rule 50 applied to all 2-digit
002200*                       year entry, see RC000 para 1400.
002300* 02/02/99 mpt - Y2K   Second pass - RC-Date-Formats Intl view
002400*                       widened to carry full CCYY, no more
002500*                       implied century on the Intl leg.
002600* 17/06/03 rng -        Added RC-Last-Sched-Date, used by 8000-
002700*                       NO-SCHEDULE-CHECK to report the date the
002800*                       control file was last interrogated.
002900*
003000 01  RC-Date-Data.
003100     03  RC-Century          pic 99.
003200     03  RC-Yy               pic 99.
003300     03  RC-Mm               pic 99.
003400     03  RC-Dd               pic 99.
003500     03  filler              pic x(02).
003600*
003700 01  RC-Time-Data.
003800     03  RC-Hh               pic 99.
003900     03  RC-Mi               pic 99.
004000     03  RC-Ss               pic 99.
004100     03  filler              pic x(03).
004200*
004300 01  RC-Date-Formats.
004400     03  RC-Swap             pic xx.
004500     03  RC-Date             pic x(10).
004600     03  RC-Date-Uk redefines RC-Date.
004700         05  RC-Uk-Dd        pic xx.
004800         05  filler          pic x.
004900         05  RC-Uk-Mm        pic xx.
005000         05  filler          pic x.
005100         05  RC-Uk-Ccyy      pic x(4).
005200     03  RC-Date-Usa redefines RC-Date.
005300         05  RC-Usa-Mm       pic xx.
005400         05  filler          pic x.
005500         05  RC-Usa-Dd       pic xx.
005600         05  filler          pic x.
005700         05  RC-Usa-Ccyy     pic x(4).
005800     03  RC-Date-Intl redefines RC-Date.
005900         05  RC-Intl-Ccyy    pic x(4).
006000         05  filler          pic x.
006100         05  RC-Intl-Mm      pic xx.
006200         05  filler          pic x.
006300         05  RC-Intl-Dd      pic xx.
006400     03  RC-Cutover-Yr       pic 99      value 50.
006500     03  filler              pic x(08).
006600*
006700 01  RC-Last-Sched-Date      pic x(10)   value spaces.
