000100*****************************************************************
000200*                                                               *
000300*                  Overnight  Run  Control                     *
000400*           Start Of Day  -  Schedule Interrogation             *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.             rc000.
001200*
001300*    Author.             J W Hargreaves.
001400*    Installation.       Midland Data Services, Batch Control.
001500*    Date-Written.       04/11/1986.
001600*    Date-Compiled.
001700*    Security.           Internal use only, Midland Data
001800*                        Services batch operations staff.
001900*
002000*    Remarks.            Run Control Start of Day program.
002100*                        Interrogates the in-core run control
002200*                        table for the night and reports, on
002300*                        the operator console, whether any
002400*                        step is scheduled to run.  Carries no
002500*                        file I-O of its own - see the remarks
002600*                        against wsrcctl in the copybooks.
002700*
002800*    Version.            See Prog-Name in Working Storage.
002900*
003000*    Called Modules.     None.
003100*
003200*    Files Used.         None - see wsrcctl, held in core.
003300*
003400*    Error Messages Used.
003500*                        RC001, RC002.
003600*
003700* Changes:
003800* 04/11/86 jwh -         Written for the overnight scheduler,
003900*                        replaces the manual run sheet kept by
004000*                        the operators in the machine room log.
004100* 21/01/87 jwh -    .01  Added the console banner, operators
004200*                        were starting rc010 cold without
004300*                        checking the table first.
004400* 16/08/88 jwh -    .02  Added retry count display from
004500*                        RC-CTL-Retry-Count, req. CR-0114.
004600* 19/03/92 dlk -    .03  Step table search changed to use
004700*                        RC-CTL-Step-No, was a name compare,
004800*                        too slow with 8 entries.
004900* 14/11/94 dlk -    .04  RC-Steps-Checked made comp, was
005000*                        display, shaved a few ticks off the
005100*                        night run start.
005200* 21/05/97 mpt -    .05  Century now carried in RC-Date-Data
005300*                        ahead of the millennium work, see
005400*                        1000-GET-RUN-DATE.
005500* 08/12/98 mpt - Y2K     Year 2000 remediation.  Windowing rule
005600*                        added at 1000-GET-RUN-DATE, 2-digit
005700*                        years below RC-Cutover-Yr (50) taken
005800*                        as 20xx, else 19xx.  Req. Y2K-0041.
005900* 02/02/99 mpt - Y2K     Second pass.  RC-Last-Sched-Date now
006000*                        built with full CCYY throughout, no
006100*                        field left carrying an assumed
006200*                        century.  Req. Y2K-0041.
006300* 17/06/03 rng -    .06  Added 8000-NO-SCHEDULE-CHECK.  Until
006400*                        now the program only printed the
006500*                        banner, it did not actually look at
006600*                        the step table.  Req. CR-0309.
006700* 04/02/09 rng -    .07  RC-CTL-Step-Table widened 4 to 8
006800*                        entries, para 8000 re-written to use
006900*                        RC-Step-Ix rather than a fixed 4 IFs.
007000*
007100 environment             division.
007200*===============================
007300 configuration           section.
007400 source-computer.        ibm-370.
007500 object-computer.        ibm-370.
007600 special-names.
007700     c01                 is top-of-form
007800     class rc-alpha      is "A" thru "Z"
007900     upsi-0              on status is rc-test-run-switch
008000                          off status is rc-live-run-switch.
008100*
008200 data                    division.
008300*======================
008400 working-storage         section.
008500*-----------------------
008600 77  prog-name            pic x(15)  value "RC000 (1.07)".
008700 77  rc-eoj-switch        pic x      value "N".
008800     88  rc-eoj           value "Y".
008900 77  rc-steps-checked     binary-short unsigned value zero.
009000 77  rc-error-code        binary-char  unsigned value zero.
009100*
009200 01  rc-console-line.
009300     03  rc-msg-text      pic x(60).
009400     03  filler           pic x(20).
009500*
009600 01  rc-error-messages.
009700     03  rc001            pic x(40)
009800               value "RC001 NO STEPS SCHEDULED FOR THIS RUN".
009900     03  rc002            pic x(40)
010000               value "RC002 STEPS OUTSTANDING, SEE STEP TABLE".
010100     03  filler           pic x(20).
010200*
010300     copy "wsrcdate.cob".
010400     copy "wsrcctl.cob".
010500*
010600 procedure               division.
010700*========================
010800*
010900 0000-main-control.
011000     perform 1000-get-run-date
011100         thru 1000-exit.
011200     perform 2000-load-control-table
011300         thru 2000-exit.
011400     perform 8000-no-schedule-check
011500         thru 8000-exit.
011600     perform 9000-end-of-job
011700         thru 9000-exit.
011800     stop run.
011900*
012000 1000-get-run-date.
012100*        Windowing rule added under Y2K-0041, 08/12/98.
012200     accept    rc-date-data from date yyyymmdd.
012300     if        rc-yy not < rc-cutover-yr
012400               move 19 to rc-century
012500     else
012600               move 20 to rc-century.
012700     move      rc-century      to rc-uk-ccyy (1:2).
012800     move      rc-yy           to rc-uk-ccyy (3:2).
012900     move      rc-mm           to rc-uk-mm.
013000     move      rc-dd           to rc-uk-dd.
013100     move      rc-date-uk      to rc-last-sched-date.
013200     accept    rc-time-data from time.
013300 1000-exit.
013400     exit.
013500*
013600 2000-load-control-table.
013700*        No file behind this table, see wsrcctl remarks.
013800*        Defaults below stand until rc010 (data entry, not
013900*        written) populates the table for a live night run.
014000     move      "NIGHTRUN"      to rc-ctl-run-id.
014100     move      zero            to rc-ctl-last-run-date
014200                                   rc-ctl-last-run-time
014300                                   rc-ctl-retry-count
014400                                   rc-ctl-no-steps-active.
014500     move      space           to rc-ctl-last-run-status.
014600     perform   2100-clear-step-table
014700         varying rc-step-ix from 1 by 1
014800         until   rc-step-ix > 8.
014900 2000-exit.
015000     exit.
015100*
015200 2100-clear-step-table.
015300     move      space           to rc-ctl-step-active (rc-step-ix).
015400     move      zero            to rc-ctl-step-last-run (rc-step-ix).
015500 2100-exit.
015600     exit.
015700*
015800 8000-no-schedule-check.
015900     move      zero            to rc-steps-checked.
016000     perform   8100-test-one-step
016100         varying rc-step-ix from 1 by 1
016200         until   rc-step-ix > 8.
016300     if        rc-ctl-no-steps-active = zero
016400               move rc001      to rc-msg-text
016500               move zero       to rc-error-code
016600     else
016700               move rc002      to rc-msg-text
016800               move 4          to rc-error-code.
016900     display   rc-msg-text     upon console.
017000     display   "RC000 - STEPS CHECKED " upon console.
017100     display   rc-steps-checked upon console.
017200 8000-exit.
017300     exit.
017400*
017500 8100-test-one-step.
017600     add       1               to rc-steps-checked.
017700     if        rc-ctl-step-active (rc-step-ix) = "Y"
017800               add 1 to rc-ctl-no-steps-active.
017900 8100-exit.
018000     exit.
018100*
018200 9000-end-of-job.
018300     display   prog-name       upon console.
018400     display   "RUN DATE "     upon console.
018500     display   rc-last-sched-date upon console.
018600     move      "Y"             to rc-eoj-switch.
018700     move      rc-error-code   to return-code.
018800 9000-exit.
018900     exit.
